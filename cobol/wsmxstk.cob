000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR STAKE MASTER      *
000400*           FILE                           *
000500*     USES STK-STAKE-ID AS KEY             *
000600********************************************
000700*  FILE SIZE APPROX 70 BYTES, COMP/COMP-3 PACKED - SEE AA010 FOR LOAD.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/12/25 VBC - CREATED FOR MINEX STAKING CONVERSION.
001200* 11/12/25 VBC - ADDED STK-CAPITAL-RETURNED, WAS RELYING ON STATUS ALONE.
001210* 09/01/26 VBC - ADDED 88-LEVELS FOR STATUS/RETURNED, SHOP STANDARD.
001300*
001400  01  MX-STAKE-RECORD.
001500      03  STK-STAKE-ID          PIC X(12).
001600      03  STK-USER-ID           PIC X(12).
001700      03  STK-PACKAGE-ID        PIC X(12).
001800      03  STK-AMOUNT            PIC S9(9)V99  COMP-3.
001900* STAKED PRINCIPAL
002000      03  STK-DAILY-ROI-PCT     PIC S9(2)V99  COMP-3.
002100* EG 1.25 = 1.25%
002200      03  STK-STATUS            PIC X.
002210          88  STK-ACTIVE            VALUE "A".
002220          88  STK-COMPLETED         VALUE "C".
002300* A = ACTIVE, C = COMPLETED
002400      03  STK-END-DATE          PIC 9(8)      COMP.
002500* CCYYMMDD TERM END
002600      03  STK-LAST-YIELD-DATE   PIC 9(8)      COMP.
002700* CCYYMMDD, 0 = NEVER PAID
002800      03  STK-TOTAL-EARNED      PIC S9(9)V99  COMP-3.
002900* CUM ROI THIS STAKE
003000      03  STK-CAPITAL-RETURNED  PIC X.
003010          88  STK-CAPITAL-ALREADY-RETURNED  VALUE "Y".
003020          88  STK-CAPITAL-NOT-RETURNED      VALUE "N".
003100* Y = PRINCIPAL ALREADY RETURNED
003200      03  FILLER                PIC X(11).
003300*
