000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR CAPITAL RETURN    *
000400*   TRANSACTION FILE (APPEND, RUN ORDER)   *
000500*    ALSO READ AS PRIOR-RUN INPUT FOR      *
000600*    DEDUP - SEE AA010.                    *
000700********************************************
000800*  FILE SIZE SMALL, ONE PER STAKE CLOSED.
000900*
001000* 05/12/25 VBC - CREATED FOR MINEX STAKING CONVERSION.
001100* 12/12/25 VBC - CONFIRMED THIS FILE DOUBLES AS THE DEDUP LOOKUP INPUT,
001200*                NOTED IN HEADER SO NEXT MAINTAINER DOES NOT SPLIT IT.
001300*
001350* 09/01/26 VBC - ADDED 88-LEVEL FOR TXN-TYPE.
001400  01  MX-CAPITAL-RETURN-RECORD.
001500      03  CRT-TXN-ID        PIC X(12).
001600      03  CRT-USER-ID       PIC X(12).
001700      03  CRT-STAKE-ID      PIC X(12).
001800      03  CRT-TXN-TYPE      PIC XX.
001810          88  CRT-IS-CAPITAL-RETURN  VALUE "CR".
001900* CR = CAPITAL RETURN
002000      03  CRT-AMOUNT        PIC S9(9)V99  COMP-3.
002100      03  CRT-TXN-DATE      PIC 9(8)      COMP.
002200      03  FILLER            PIC X(6).
002300*
