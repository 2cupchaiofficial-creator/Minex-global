000100* 07/12/25 VBC - CREATED FOR MINEX STAKING CONVERSION.
000200*
000300      SELECT   PRINT-FILE  ASSIGN       "MXPRT"
000400                            ORGANIZATION LINE SEQUENTIAL
000500                            STATUS       PRT-FILE-STATUS.
000600*
