000100* 07/12/25 VBC - CREATED FOR MINEX STAKING CONVERSION.
000200*
000300      SELECT   MX-PACKAGE-FILE  ASSIGN       "MXPKG"
000400                          ORGANIZATION SEQUENTIAL
000500                          ACCESS MODE  SEQUENTIAL
000600                          STATUS       PKG-FILE-STATUS.
000700*
