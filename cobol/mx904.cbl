000100*****************************************************************
000200*                                                               *
000300*           RUN-DATE DISPLAY CONVERSION ROUTINE                *
000400*                                                               *
000500*****************************************************************
000600*
000700  IDENTIFICATION   DIVISION.
000800*========================
000900*
001000  PROGRAM-ID.         MX904.
001100*
001200  AUTHOR.             R G HARDWICK.
001300*
001400  INSTALLATION.       APPLEWOOD COMPUTERS.
001500*
001600  DATE-WRITTEN.       14/03/1986.
001700*
001800  DATE-COMPILED.
001900*
002000  SECURITY.           COPYRIGHT (C) 1986-2026, APPLEWOOD COMPUTERS.
002100*                    FOR INTERNAL USE WITHIN THE LICENCED
002200*                    INSTALLATION ONLY.
002300*
002400* REMARKS.           CONVERTS A RUN DATE HELD AS 9(8) CCYYMMDD
002500*                    TO/FROM A 10 CHAR DD/MM/CCYY DISPLAY FIELD,
002600*                    FOR USE ON THE RUN-SUMMARY REPORT HEADING.
002700*                    ORIGINALLY MAPA03'S LITTLE BROTHER, SPLIT OUT
002800*                    WHEN MAPA03 GREW THE SCREEN-ACCEPT LOGIC THE
002900*                    PAYROLL SUITE NEEDED AND THIS ONE DID NOT.
003000*
003100* CALLED BY.         MX900 (MINEX NIGHTLY DAY-END BATCH), ZZ080.
003200*
003300* CHANGES:
003400* 14/03/86 RGH - WRITTEN FOR THE PURCHASE LEDGER DAY-END RUN.
003500* 02/09/87 RGH - CENTURY SPLIT ADDED, SOME CUSTOMERS STILL
003600*                PASSING TWO DIGIT YEARS OFF THE OLD TERMINALS.
003700* 21/11/91 KMB - CENTURY-CHECK NOW REJECTS 19 OR 20 ONLY, A ZERO
003800*                CAME THROUGH OFF A BLANK TAPE AND BLEW THE PAGE
003900*                HEADING UP SOLID.
004000* 19/06/95 KMB - TIDIED PARAGRAPH NAMES TO MATCH HOUSE AANNN/ZZNNN
004100*                NUMBERING, NO LOGIC CHANGE.
004200* 30/09/98 VBC - YEAR 2000 REVIEW - CCYY ALREADY CARRIED IN FULL,
004300*                NO TWO-DIGIT YEAR STORED ANYWHERE IN THIS MODULE,
004400*                NOTHING FURTHER REQUIRED.
004500* 11/01/99 VBC - CONFIRMED AGAIN POST Y2K COMMITTEE SIGN-OFF.
004600* 19/10/16 VBC - REVIEWED UNDER GNU COBOL MIGRATION, NO CHANGES
004700*                NEEDED, MODULE ALREADY FREE OF VENDOR EXTENSIONS.
004800* 13/11/25 VBC - CAPITALISE VARS, PARAGRAPHS ETC. PER 3.3.00 SWEEP.
004900* 05/12/25 VBC - REPURPOSED FOR MINEX NIGHTLY BATCH HEADING DATE,
005000*                WAS UNUSED SINCE THE OLD LEDGER SUITE RETIRED.
005100*
005200  ENVIRONMENT      DIVISION.
005300*========================
005400*
005500  CONFIGURATION    SECTION.
005600  SPECIAL-NAMES.
005700      C01            IS TOP-OF-FORM.
005800      CLASS MX904-NUMERIC IS "0" THRU "9".
005900*
006000  INPUT-OUTPUT     SECTION.
006100*-----------------------
006200*
006300  DATA             DIVISION.
006400*========================
006500  WORKING-STORAGE  SECTION.
006600*-----------------------
006700*
006800  01  MX904-WORK-AREA.
006900      03  D4-NUMERIC-WORK         PIC 9(8)   COMP.
007000      03  D4-NUMERIC-BREAK REDEFINES D4-NUMERIC-WORK.
007100          05  D4-BREAK-CCYY        PIC 9(4).
007200          05  D4-BREAK-MM          PIC 99.
007300          05  D4-BREAK-DD          PIC 99.
007400      03  D4-DISPLAY-WORK         PIC X(10)  VALUE SPACES.
007500      03  D4-DISPLAY-BREAK REDEFINES D4-DISPLAY-WORK.
007600          05  D4-DISP-DD           PIC XX.
007700          05  D4-SLASH1            PIC X.
007800          05  D4-DISP-MM           PIC XX.
007900          05  D4-SLASH2            PIC X.
008000          05  D4-DISP-CCYY         PIC X(4).
008100      03  D4-CENTURY-CHECK         PIC 9(4).
008200      03  D4-CENTURY-SPLIT REDEFINES D4-CENTURY-CHECK.
008300          05  D4-SPLIT-CC          PIC 99.
008400          05  D4-SPLIT-YY          PIC 99.
008500      03  FILLER                   PIC X(06).
008600*
008700  77  D4-VALID-SW                  PIC X      VALUE "Y".
008800  77  D4-ERROR-COUNT                PIC 9(3)  COMP  VALUE ZERO.
008900*
009000  LINKAGE          SECTION.
009100*-----------------------
009200*
009300**********
009400* MX904  *
009500**********
009600*
009700  01  MX904-WS.
009800      03  DT4-FUNCTION             PIC X.
009900* N = NUMERIC TO DISPLAY, D = DISPLAY TO NUMERIC
010000      03  DT4-NUMERIC-DATE         PIC 9(8)   COMP.
010100      03  DT4-DISPLAY-DATE         PIC X(10).
010200      03  FILLER                   PIC X(05).
010300*
010400  PROCEDURE        DIVISION USING  MX904-WS.
010500*=========================================
010600*
010700  AA000-MAIN                       SECTION.
010800*********************************
010900*
011000      IF       DT4-FUNCTION = "N"
011100               GO TO AA010-NUMERIC-TO-DISPLAY.
011200      GO       TO AA020-DISPLAY-TO-NUMERIC.
011300*
011400  AA000-EXIT.
011500      GOBACK.
011600*
011700  AA010-NUMERIC-TO-DISPLAY          SECTION.
011800******************************************
011900*
012000* REQUIRES RUN DATE IN DT4-NUMERIC-DATE AS CCYYMMDD, RETURNS
012100* DT4-DISPLAY-DATE AS DD/MM/CCYY FOR THE REPORT HEADING.
012200*
012300      MOVE     DT4-NUMERIC-DATE TO D4-NUMERIC-WORK.
012400      MOVE     D4-BREAK-CCYY    TO D4-CENTURY-CHECK.
012500      PERFORM  AA030-CHECK-CENTURY THRU AA030-EXIT.
012600      IF       D4-VALID-SW NOT = "Y"
012700               MOVE "00/00/0000" TO DT4-DISPLAY-DATE
012800               GO TO AA000-EXIT.
012900*
013000      MOVE     "00/00/0000" TO D4-DISPLAY-WORK.
013100      MOVE     D4-BREAK-DD      TO D4-DISP-DD.
013200      MOVE     D4-BREAK-MM      TO D4-DISP-MM.
013300      MOVE     D4-BREAK-CCYY    TO D4-DISP-CCYY.
013400      MOVE     "/"              TO D4-SLASH1.
013500      MOVE     "/"              TO D4-SLASH2.
013600      MOVE     D4-DISPLAY-WORK  TO DT4-DISPLAY-DATE.
013700      GO       TO AA000-EXIT.
013800*
013900  AA020-DISPLAY-TO-NUMERIC          SECTION.
014000******************************************
014100*
014200* REQUIRES RUN DATE IN DT4-DISPLAY-DATE AS DD/MM/CCYY, RETURNS
014300* DT4-NUMERIC-DATE AS CCYYMMDD - KEPT FOR SYMMETRY, NOT CURRENTLY
014400* CALLED BY MX900 BUT RETAINED AS THE OLD MAPA03 PAIR ALWAYS HAD
014500* BOTH DIRECTIONS.
014600*
014700      MOVE     DT4-DISPLAY-DATE TO D4-DISPLAY-WORK.
014800      MOVE     D4-DISP-DD        TO D4-BREAK-DD.
014900      MOVE     D4-DISP-MM        TO D4-BREAK-MM.
015000      MOVE     D4-DISP-CCYY      TO D4-BREAK-CCYY.
015100      MOVE     D4-NUMERIC-WORK   TO DT4-NUMERIC-DATE.
015200      GO       TO AA000-EXIT.
015300*
015400  AA030-CHECK-CENTURY               SECTION.
015500******************************************
015600*
015700* BASIC SANITY CHECK ONLY - REJECTS A CENTURY OF OTHER THAN 19
015800* OR 20, PICKED UP AFTER THE 1991 BLANK-TAPE INCIDENT.
015900*
016000      MOVE     "Y" TO D4-VALID-SW.
016100      IF       D4-SPLIT-CC NOT = 19 AND D4-SPLIT-CC NOT = 20
016200               MOVE "N" TO D4-VALID-SW
016300               ADD  1 TO D4-ERROR-COUNT.
016400*
016500  AA030-EXIT.
016600      EXIT     SECTION.
016700*
