000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR ROI TRANSACTION   *
000400*           FILE (APPEND, RUN ORDER)       *
000500********************************************
000600*  FILE SIZE SMALL, ONE PER ROI CREDIT.
000700*
000800* 05/12/25 VBC - CREATED FOR MINEX STAKING CONVERSION.
000900*
001000  01  MX-ROI-TXN-RECORD.
001100      03  ROI-TXN-ID        PIC X(12).
001200      03  ROI-USER-ID       PIC X(12).
001300      03  ROI-STAKE-ID      PIC X(12).
001400      03  ROI-AMOUNT        PIC S9(9)V99  COMP-3.
001500      03  ROI-PCT           PIC S9(2)V99  COMP-3.
001600      03  ROI-TXN-DATE      PIC 9(8)      COMP.
001700      03  FILLER            PIC X(8).
001800*
