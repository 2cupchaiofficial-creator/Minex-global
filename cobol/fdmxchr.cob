000100* 07/12/25 VBC - CREATED FOR MINEX STAKING CONVERSION.
000200*
000300  FD  MX-CHARGE-RESULT-FILE
000400      LABEL RECORDS ARE STANDARD.
000500  COPY "wsmxchr.cob".
000600*
