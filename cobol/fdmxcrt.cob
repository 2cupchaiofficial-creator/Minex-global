000100* 07/12/25 VBC - CREATED FOR MINEX STAKING CONVERSION.
000200*
000300  FD  MX-CAPITAL-RETURN-FILE
000400      LABEL RECORDS ARE STANDARD.
000500  COPY "wsmxcrt.cob".
000600*
