000100*****************************************************************
000200*                                                               *
000300*              MINEX NIGHTLY DAY-END BATCH RUN                 *
000400*                                                               *
000500*         DAILY YIELD & CAPITAL RELEASE PROCESSING              *
000600*                                                               *
000700*****************************************************************
000800*
000900  IDENTIFICATION   DIVISION.
001000*========================
001100*
001200  PROGRAM-ID.         MX900.
001300*
001400  AUTHOR.             K M BRETHERTON.
001500*
001600  INSTALLATION.       APPLEWOOD COMPUTERS.
001700*
001800  DATE-WRITTEN.       22/06/1988.
001900*
002000  DATE-COMPILED.
002100*
002200  SECURITY.           COPYRIGHT (C) 1988-2026, APPLEWOOD COMPUTERS.
002300*                    FOR INTERNAL USE WITHIN THE LICENCED
002400*                    INSTALLATION ONLY.
002500*
002600* REMARKS.           THIS SLOT (THE HOUSE XXX900 DAY-END NUMBERING)
002700*                    USED TO RUN THE OLD PURCHASE LEDGER NIGHTLY
002800*                    UPDATE. STRIPPED OUT AND REBUILT FROM SCRATCH
002900*                    FOR THE MINEX STAKING LEDGER CONVERSION - NONE
003000*                    OF THE OLD PL LOGIC SURVIVES BELOW.
003100*
003200*                    RUNS ONCE PER NIGHT. FOR EVERY ACTIVE STAKE,
003300*                    CREDITS THE DAILY YIELD, WALKS THE REFERRAL
003400*                    CHAIN PAYING PROFIT SHARE, SWEEPS FOR STAKES
003500*                    WHOSE TERM HAS ENDED AND RELEASES CAPITAL, AND
003600*                    SETTLES THE DAY'S DEPOSIT/WITHDRAWAL CHARGE
003700*                    REQUESTS. PRODUCES THE RUN-SUMMARY REPORT.
003800*
003900* FILES USED.
004000*                    MXSTK.   STAKE MASTER (IN, AND REWRITTEN OUT).
004100*                    MXUSR.   STAKER MASTER (IN, AND REWRITTEN OUT).
004200*                    MXPKG.   PACKAGE RATE REFERENCE (IN).
004300*                    MXSET.   PLATFORM SETTINGS, SINGLE RECORD (IN).
004400*                    MXCRT.   PRIOR CAPITAL-RETURN LOG (IN, DEDUP).
004500*                    MXCRTO.  THIS RUN'S CAPITAL-RETURN LOG (OUT).
004600*                    MXROI.   ROI TRANSACTIONS (OUT).
004700*                    MXCOM.   PROFIT-SHARE COMMISSIONS (OUT).
004800*                    MXCHQ.   CHARGE REQUESTS (IN).
004900*                    MXCHR.   CHARGE RESULTS (OUT).
005000*                    MXPRT.   RUN-SUMMARY REPORT (OUT).
005100*
005200* CHANGES:
005300* 22/06/88 KMB - WRITTEN, FIRST CUT OF THE DAY-END PURCHASE LEDGER
005400*                POSTING RUN (SUPERSEDED, SEE 05/12/25 BELOW).
005500* 14/02/90 KMB - ADDED THE CREDITOR AGED-TOTALS BREAK (SUPERSEDED).
005600* 03/07/93 RGH - CARRIED PL-DISC-TAKEN INTO THE CONTROL TOTALS.
005700* 19/06/95 KMB - TIDIED PARAGRAPH NAMES TO MATCH HOUSE AANNN/ZZNNN
005800*                NUMBERING, NO LOGIC CHANGE.
005900* 30/09/98 VBC - YEAR 2000 REVIEW - ALL DATES ALREADY CARRIED CCYY
006000*                INTERNALLY, PL RUN DATE EDIT-MASK CORRECTED.
006100* 11/01/99 VBC - CONFIRMED AGAIN POST Y2K COMMITTEE SIGN-OFF.
006200* 19/10/16 VBC - REVIEWED UNDER GNU COBOL MIGRATION, NO CHANGES.
006300* 13/11/25 VBC - CAPITALISE VARS, PARAGRAPHS ETC. PER 3.3.00 SWEEP.
006400* 05/12/25 VBC - 1.0.00 GUTTED THE OLD PL POSTING LOGIC AND REBUILT
006500*                THIS SLOT FOR THE MINEX STAKING LEDGER CONVERSION -
006600*                DAILY YIELD, PROFIT SHARE, CAPITAL RELEASE.
006700* 08/12/25 VBC - ADDED THE CHARGE-REQUEST / CHARGE-RESULT PASS,
006800*                WAS MISSING FROM THE FIRST CUT ENTIRELY.
006900* 12/12/25 VBC - CAPITAL-RETURN DEDUP NOW CHECKS THE PRIOR LOG AND
007000*                THE STAKE'S OWN FLAG, PER THE BACKEND'S TWO-GUARD
007100*                RULE - SEE AA040.
007200* 16/12/25 VBC - RUN-SUMMARY COUNTERS DID NOT FOOT, ADDED THE FOUR
007300*                MISSING SUM-CHARGE-XX-COUNT BUCKETS.
007400* 18/12/25 VBC - PROFIT SHARE DEPTH COUNTER MUST ADVANCE EVEN WHEN
007500*                AN UPLINE IS SKIPPED AS INELIGIBLE - FIXED AA031,
007600*                WAS STOPPING THE WALK DEAD INSTEAD.
007700* 02/01/26 VBC - FLOOR-AT-ZERO ON STAKED-AMOUNT CONFIRMED WORKING
007800*                OFF WS-DEDUCTION-CHECK, ADDED NOTE FOR NEXT PERSON.
007900* 06/01/26 VBC - AA030 WAS STARTING THE PROFIT-SHARE WALK ON THE
008000*                DIRECT REFERRER HIMSELF - DEPTH 1 WAS GETTING PAID
008100*                AS DEPTH 2. ADDED THE MISSING HOP TO THE REFERRER'S
008200*                OWN REFERRED-BY BEFORE THE DEPTH-2 LOOP.
008210* 09/01/26 VBC - ADDED 88-LEVEL CONDITION-NAMES ONTO THE STATUS AND
008220*                FLAG BYTES (STATUS, CAPITAL-RETURNED, ACTIVE, LEVELS-
008230*                ENABLED, EOF/FOUND SWITCHES, CHARGE-TYPE, REQ-TYPE)
008240*                AND SWITCHED THE PROCEDURE DIVISION OVER TO TEST
008250*                THEM INSTEAD OF THE RAW LITERALS - AUDIT ASKED FOR
008260*                THIS ACROSS THE WHOLE MINEX SUITE, NO LOGIC CHANGE.
008270* 09/01/26 VBC - AA040 WAS DROPPING A STAKE SILENTLY WHEN STK-USER-ID
008280*                HAD NO MATCHING STAKER ON FILE - NO COUNT, NO LOG,
008290*                NOTHING ON THE RUN-SUMMARY. ADDED SUM-UNKNOWN-USER
008300*                AND A CONSOLE WARNING SO AN ORPHANED STAKE NO LONGER
008310*                VANISHES WITHOUT TRACE.
008320*
008400  ENVIRONMENT      DIVISION.
008500*========================
008600*
008700  CONFIGURATION    SECTION.
008800  SPECIAL-NAMES.
008900      C01            IS TOP-OF-FORM.
009000      CLASS MX900-NUMERIC IS "0" THRU "9".
009100*
009200  INPUT-OUTPUT     SECTION.
009300*-----------------------
009400*
009500  FILE-CONTROL.
009600*
009700  COPY "selmxstk.cob".
009800      SELECT   MX-STAKE-NEW-FILE   ASSIGN    "MXSTKN"
009900                           ORGANIZATION SEQUENTIAL
010000                           ACCESS MODE  SEQUENTIAL
010100                           STATUS       STKN-FILE-STATUS.
010200  COPY "selmxusr.cob".
010300      SELECT   MX-USER-NEW-FILE    ASSIGN    "MXUSRN"
010400                           ORGANIZATION SEQUENTIAL
010500                           ACCESS MODE  SEQUENTIAL
010600                           STATUS       USRN-FILE-STATUS.
010700  COPY "selmxpkg.cob".
010800  COPY "selmxset.cob".
010900  COPY "selmxcrt.cob".
011000      SELECT   MX-CRT-OUT-FILE     ASSIGN    "MXCRTO"
011100                           ORGANIZATION SEQUENTIAL
011200                           ACCESS MODE  SEQUENTIAL
011300                           STATUS       CRTO-FILE-STATUS.
011400  COPY "selmxroi.cob".
011500  COPY "selmxcom.cob".
011600  COPY "selmxchq.cob".
011700  COPY "selmxchr.cob".
011800  COPY "selmxprt.cob".
011900*
012000  DATA             DIVISION.
012100*========================
012200  FILE             SECTION.
012300*-----------------------
012400*
012500  COPY "fdmxstk.cob".
012600*
012700  FD  MX-STAKE-NEW-FILE
012800      LABEL RECORDS ARE STANDARD.
012900*
013000  01  MX-STAKE-NEW-RECORD.
013100      03  STN-STAKE-ID            PIC X(12).
013200      03  STN-USER-ID             PIC X(12).
013300      03  STN-PACKAGE-ID          PIC X(12).
013400      03  STN-AMOUNT              PIC S9(9)V99  COMP-3.
013500      03  STN-DAILY-ROI-PCT       PIC S9(2)V99  COMP-3.
013600      03  STN-STATUS              PIC X.
013700      03  STN-END-DATE            PIC 9(8)      COMP.
013800      03  STN-LAST-YIELD-DATE     PIC 9(8)      COMP.
013900      03  STN-TOTAL-EARNED        PIC S9(9)V99  COMP-3.
014000      03  STN-CAPITAL-RETURNED    PIC X.
014100      03  FILLER                  PIC X(11).
014200*
014300  COPY "fdmxusr.cob".
014400*
014500  FD  MX-USER-NEW-FILE
014600      LABEL RECORDS ARE STANDARD.
014700*
014800  01  MX-USER-NEW-RECORD.
014900      03  USN-USER-ID              PIC X(12).
015000      03  USN-FULL-NAME            PIC X(30).
015100      03  USN-REFERRED-BY          PIC X(12).
015200      03  USN-LEVEL                PIC 9.
015300      03  USN-WALLET-BALANCE       PIC S9(9)V99  COMP-3.
015400      03  USN-FUND-BALANCE         PIC S9(9)V99  COMP-3.
015500      03  USN-ROI-BALANCE          PIC S9(9)V99  COMP-3.
015600      03  USN-COMMISSION-BALANCE   PIC S9(9)V99  COMP-3.
015700      03  USN-STAKED-AMOUNT        PIC S9(9)V99  COMP-3.
015800      03  USN-LAST-ROI-DATE        PIC 9(8)      COMP.
015900      03  FILLER                   PIC X(30).
016000*
016100  COPY "fdmxpkg.cob".
016200  COPY "fdmxset.cob".
016300  COPY "fdmxcrt.cob".
016400*
016500  FD  MX-CRT-OUT-FILE
016600      LABEL RECORDS ARE STANDARD.
016700*
016800  01  MX-CRT-OUT-RECORD.
016900      03  CRO-TXN-ID               PIC X(12).
017000      03  CRO-USER-ID              PIC X(12).
017100      03  CRO-STAKE-ID             PIC X(12).
017200      03  CRO-TXN-TYPE             PIC XX.
017300      03  CRO-AMOUNT               PIC S9(9)V99  COMP-3.
017400      03  CRO-TXN-DATE             PIC 9(8)      COMP.
017500      03  FILLER                   PIC X(6).
017600*
017700  COPY "fdmxroi.cob".
017800  COPY "fdmxcom.cob".
017900  COPY "fdmxchq.cob".
018000  COPY "fdmxchr.cob".
018100*
018200  FD  PRINT-FILE
018300      REPORTS ARE MX900-RUN-SUMMARY-REPORT.
018400*
018500  WORKING-STORAGE  SECTION.
018600*-----------------------
018700*
018800  77  PROG-NAME                    PIC X(17)  VALUE "MX900  (1.0.00)".
018900*
019000  01  WS-FILE-STATUS-AREA.
019100      03  STK-FILE-STATUS          PIC XX.
019200      03  STKN-FILE-STATUS         PIC XX.
019300      03  USR-FILE-STATUS          PIC XX.
019400      03  USRN-FILE-STATUS         PIC XX.
019500      03  PKG-FILE-STATUS          PIC XX.
019600      03  SET-FILE-STATUS          PIC XX.
019700      03  CRT-FILE-STATUS          PIC XX.
019800      03  CRTO-FILE-STATUS         PIC XX.
019900      03  ROI-FILE-STATUS          PIC XX.
020000      03  COM-FILE-STATUS          PIC XX.
020100      03  CHQ-FILE-STATUS          PIC XX.
020200      03  CHR-FILE-STATUS          PIC XX.
020300      03  PRT-FILE-STATUS          PIC XX.
020400      03  FILLER                   PIC X(10).
020500*
020600  77  WS-STAKE-EOF-SW              PIC X   VALUE "N".
020610      88  WS-STAKE-AT-EOF          VALUE "Y".
020700  77  WS-CHQ-EOF-SW                PIC X   VALUE "N".
020710      88  WS-CHQ-AT-EOF            VALUE "Y".
020800  77  WS-FOUND-SW                  PIC X   VALUE "N".
020810      88  WS-FOUND                 VALUE "Y".
020820      88  WS-NOT-FOUND             VALUE "N".
020900*
021000  01  WS-COUNTERS-AREA.
021100      03  WS-USER-COUNT            PIC 9(5)   COMP  VALUE ZERO.
021200      03  WS-USER-SUB              PIC 9(5)   COMP  VALUE ZERO.
021300      03  WS-CRT-COUNT             PIC 9(5)   COMP  VALUE ZERO.
021400      03  WS-CRT-SUB               PIC 9(5)   COMP  VALUE ZERO.
021500      03  WS-DEPTH                 PIC 9      COMP  VALUE ZERO.
021600      03  WS-PKG-SUB               PIC 9      COMP  VALUE ZERO.
021700      03  WS-ROI-SEQ                PIC 9(10) COMP  VALUE ZERO.
021800      03  WS-CRT-SEQ                PIC 9(10) COMP  VALUE ZERO.
021900      03  WS-COM-SEQ                PIC 9(10) COMP  VALUE ZERO.
022000      03  FILLER                   PIC X(08).
022100*
022200  01  WS-WORK-AMOUNTS.
022300      03  WS-ROI-AMOUNT            PIC S9(9)V99   COMP-3  VALUE ZERO.
022400      03  WS-BONUS-AMOUNT          PIC S9(9)V99   COMP-3  VALUE ZERO.
022500      03  WS-EFFECTIVE-RATE        PIC S9(2)V99   COMP-3  VALUE ZERO.
022600      03  WS-DEDUCTION-AMOUNT      PIC S9(9)V99   COMP-3  VALUE ZERO.
022700      03  WS-DEDUCTION-CHECK  REDEFINES WS-DEDUCTION-AMOUNT
022800                                   PIC S9(11)     COMP-3.
022900      03  WS-CHARGE-AMOUNT         PIC S9(9)V99   COMP-3  VALUE ZERO.
023000      03  WS-NET-AMOUNT            PIC S9(9)V99   COMP-3  VALUE ZERO.
023100      03  FILLER                   PIC X(08).
023200*
023300  01  WS-TXN-ID-WORK.
023400      03  WS-TXN-ID-FULL           PIC X(12).
023500      03  WS-TXN-ID-SPLIT  REDEFINES WS-TXN-ID-FULL.
023600          05  WS-TXN-ID-PREFIX     PIC XX.
023700          05  WS-TXN-ID-NUMBER     PIC 9(10).
023800      03  FILLER                   PIC X(08).
023900*
024000  01  WS-CURRENT-DATE-BLOCK.
024100      03  WSE-YEAR                 PIC 9(4).
024200      03  WSE-MONTH                PIC 99.
024300      03  WSE-DAYS                 PIC 99.
024400      03  WSE-HH                   PIC 99.
024500      03  WSE-MM                   PIC 99.
024600      03  WSE-SS                   PIC 99.
024700      03  FILLER                   PIC X(07).
024800*
024900  01  WS-RUN-DATE-AREA.
025000      03  WS-RUN-DATE              PIC 9(8).
025100      03  WS-RUN-DATE-BREAK  REDEFINES WS-RUN-DATE.
025200          05  WS-RUN-CCYY          PIC 9(4).
025300          05  WS-RUN-MM            PIC 99.
025400          05  WS-RUN-DD            PIC 99.
025500      03  WS-RUN-DATE-DISPLAY      PIC X(10)   VALUE SPACES.
025600      03  FILLER                   PIC X(06).
025700*
025800  01  WS-SEARCH-AREA.
025900      03  WS-SEARCH-KEY            PIC X(12)   VALUE SPACES.
026000      03  FILLER                   PIC X(08).
026100*
026200  01  WS-UPLINE-WALK-AREA.
026300      03  WS-CURRENT-UPLINE-ID     PIC X(12)   VALUE SPACES.
026400      03  WS-STAKER-USER-ID        PIC X(12)   VALUE SPACES.
026500      03  WS-STAKER-FULL-NAME      PIC X(30)   VALUE SPACES.
026600      03  WS-STAKER-STAKE-ID       PIC X(12)   VALUE SPACES.
026700      03  FILLER                   PIC X(06).
026800*
026900  01  WS-DATE-CALL-AREA.
027000      03  DT4-FUNCTION             PIC X.
027100      03  DT4-NUMERIC-DATE         PIC 9(8)    COMP.
027200      03  DT4-DISPLAY-DATE         PIC X(10).
027300      03  FILLER                   PIC X(05).
027400*
027500**********************************************************
027600*  STAKER MASTER HELD IN A TABLE FOR THE WHOLE RUN - SEE  *
027700*  AA012 FOR THE LOAD AND AA081 FOR THE FINAL REWRITE.    *
027800*  INCREASE THE OCCURS BELOW IF THE STAKER BASE GROWS     *
027900*  PAST THIS - SEE ALSO WS-USER-TABLE IN AA042.            *
028000**********************************************************
028100*
028200  01  WS-USER-TABLE.
028300      03  WS-USER-ENTRY  OCCURS 500 TIMES.
028400          05  TBU-USER-ID              PIC X(12).
028500          05  TBU-FULL-NAME            PIC X(30).
028600          05  TBU-REFERRED-BY          PIC X(12).
028700          05  TBU-LEVEL                PIC 9.
028800          05  TBU-WALLET-BALANCE       PIC S9(9)V99  COMP-3.
028900          05  TBU-FUND-BALANCE         PIC S9(9)V99  COMP-3.
029000          05  TBU-ROI-BALANCE          PIC S9(9)V99  COMP-3.
029100          05  TBU-COMMISSION-BALANCE   PIC S9(9)V99  COMP-3.
029200          05  TBU-STAKED-AMOUNT        PIC S9(9)V99  COMP-3.
029300          05  TBU-LAST-ROI-DATE        PIC 9(8)      COMP.
029400          05  FILLER                   PIC X(09).
029500*
029600**********************************************************
029700*  PACKAGE RATE TABLE, INDEXED DIRECTLY BY LEVEL 1-6 -    *
029800*  NO SEARCH NEEDED, THE LEVEL IS THE SUBSCRIPT.          *
029900**********************************************************
030000*
030100  01  WS-PACKAGE-TABLE.
030200      03  WS-PACKAGE-ENTRY  OCCURS 6 TIMES.
030300          05  TBP-ACTIVE                    PIC X.
030310              88  TBP-IS-ACTIVE                 VALUE "Y".
030400          05  TBP-PROFIT-SHARE-RATE          PIC S9(2)V99 COMP-3
030500                                              OCCURS 5 TIMES.
030600          05  TBP-LEVELS-ENABLED             PIC X
030700                                              OCCURS 5 TIMES.
030710              88  TBP-LEVEL-PAYS                VALUE "Y".
030800          05  TBP-COMMISSION-FALLBACK        PIC S9(2)V99 COMP-3
030900                                              OCCURS 5 TIMES.
031000          05  FILLER                         PIC X(05).
031100*
031200**********************************************************
031300*  PRIOR CAPITAL-RETURN LOG, LOADED FOR THE DEDUP CHECK   *
031400*  ONLY - STAKE-ID IS ALL WE NEED OFF IT.                 *
031500**********************************************************
031600*
031700  01  WS-CRT-TABLE.
031800      03  WS-CRT-ENTRY  OCCURS 2000 TIMES.
031900          05  TBC-STAKE-ID                  PIC X(12).
032000          05  FILLER                        PIC X(08).
032100*
032200  01  WS-SETTINGS-AREA.
032300      03  TBS-DEPOSIT-CHARGE-TYPE      PIC X.
032310          88  TBS-DEPOSIT-IS-PERCENTAGE    VALUE "P".
032400      03  TBS-DEPOSIT-CHARGE-VALUE     PIC S9(5)V99  COMP-3.
032500      03  TBS-WITHDRAWAL-CHARGE-TYPE   PIC X.
032510          88  TBS-WITHDRAWAL-IS-PERCENTAGE  VALUE "P".
032600      03  TBS-WITHDRAWAL-CHARGE-VALUE  PIC S9(5)V99  COMP-3.
032700      03  TBS-MIN-WITHDRAWAL-AMOUNT    PIC S9(7)V99  COMP-3.
032800      03  TBS-MAX-WITHDRAWAL-AMOUNT    PIC S9(7)V99  COMP-3.
032900      03  FILLER                       PIC X(10).
033000*
033100  COPY "wsmxsum.cob".
033200*
033300  01  ERROR-MESSAGES.
033400      03  MX001   PIC X(40) VALUE "MX001 Stake master will not open - RC =".
033500      03  MX002   PIC X(40) VALUE "MX002 Staker master will not open -RC =".
033600*
033700  LINKAGE          SECTION.
033800*-----------------------
033900*
034000  REPORT          SECTION.
034100*****************
034200*
034300  RD  MX900-RUN-SUMMARY-REPORT
034400      CONTROL      FINAL
034500      PAGE LIMIT   58
034600      HEADING      1
034700      FIRST DETAIL 5
034800      LAST DETAIL  56.
034900*
035000  01  MX900-SUMMARY-HEAD  TYPE PAGE HEADING.
035100      03  LINE  1.
035200          05  COL   1    PIC X(17)   SOURCE PROG-NAME.
035300          05  COL  46    PIC X(30)   VALUE "Minex Global Nightly Batch Run".
035400          05  COL  95    PIC X(10)   SOURCE WS-RUN-DATE-DISPLAY.
035500          05  COL 122    PIC X(5)    VALUE "Page ".
035600          05  COL 127    PIC ZZ9     SOURCE PAGE-COUNTER.
035700      03  LINE  2.
035800          05  COL  46    PIC X(30)   VALUE "Daily Yield & Capital Release".
035900      03  LINE  3.
036000          05  COL  46    PIC X(20)   VALUE "Run-Summary Report".
036100      03  LINE  5.
036200          05  COL   1                VALUE "Counter".
036300          05  COL  44                VALUE "Count".
036400          05  COL  58                VALUE "Amount".
036500*
036600  01  MX900-SUMMARY-DETAIL  TYPE DETAIL.
036700      03  LINE + 2.
036800          05  COL   1    PIC X(32)          VALUE "Stakes Credited Roi".
036900          05  COL  44    PIC ZZ,ZZ9         SOURCE SUM-STAKES-PROCESSED.
037000          05  COL  55    PIC ZZZ,ZZZ,ZZ9.99 SOURCE SUM-TOTAL-ROI-DISTRIBUTED.
037100      03  LINE + 1.
037200          05  COL   1    PIC X(32)          VALUE "Profit Share Distributed".
037300          05  COL  55    PIC ZZZ,ZZZ,ZZ9.99 SOURCE SUM-TOTAL-PROFIT-SHARE.
037400      03  LINE + 1.
037500          05  COL   1    PIC X(32)          VALUE "Stakes Completed".
037600          05  COL  44    PIC ZZ,ZZ9         SOURCE SUM-STAKES-COMPLETED.
037700      03  LINE + 1.
037800          05  COL   1    PIC X(32)          VALUE "Capital Returned Total".
037900          05  COL  55    PIC ZZZ,ZZZ,ZZ9.99 SOURCE SUM-CAPITAL-RETURNED-TOTAL.
038000      03  LINE + 1.
038100          05  COL   1    PIC X(32)          VALUE "Skipped - Already Paid Today".
038200          05  COL  44    PIC ZZ,ZZ9         SOURCE SUM-SKIPPED-ALREADY-PAID.
038300      03  LINE + 1.
038400          05  COL   1    PIC X(32)          VALUE "Skipped - Duplicate Cap Return".
038500          05  COL  44    PIC ZZ,ZZ9         SOURCE SUM-ALREADY-HAD-TXN.
038550      03  LINE + 1.
038560          05  COL   1    PIC X(32)          VALUE "Skipped - Unknown Staker".
038570          05  COL  44    PIC ZZ,ZZ9         SOURCE SUM-UNKNOWN-USER.
038600      03  LINE + 2.
038700          05  COL   1    PIC X(32)          VALUE "Charge Requests - Ok".
038800          05  COL  44    PIC ZZ,ZZ9         SOURCE SUM-CHARGE-OK-COUNT.
038900      03  LINE + 1.
039000          05  COL   1    PIC X(32)          VALUE "Charge Requests - Below Min".
039100          05  COL  44    PIC ZZ,ZZ9         SOURCE SUM-CHARGE-MN-COUNT.
039200      03  LINE + 1.
039300          05  COL   1    PIC X(32)          VALUE "Charge Requests - Above Max".
039400          05  COL  44    PIC ZZ,ZZ9         SOURCE SUM-CHARGE-MX-COUNT.
039500      03  LINE + 1.
039600          05  COL   1    PIC X(32)          VALUE "Charge Requests - Insufficient".
039700          05  COL  44    PIC ZZ,ZZ9         SOURCE SUM-CHARGE-IB-COUNT.
039800*
039900  01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
040000      03  COL   1    PIC X(20)   VALUE "End Of Run-Summary.".
040100*
040200  PROCEDURE        DIVISION.
040300*=========================
040400*
040500  AA000-MAIN                       SECTION.
040600*********************************
040700*
040800* OVERALL CONTROL - OPEN EVERYTHING UP FRONT, DRIVE EACH STAGE
040900* IN TURN, CLOSE DOWN AND GO HOME. ONE JOB STEP, NO JCL CHAINING.
041000*
041100      OPEN     INPUT  MX-STAKE-FILE MX-USER-FILE MX-PACKAGE-FILE
041200                       MX-SETTINGS-FILE MX-CRT-FILE MX-CHARGE-REQUEST-FILE
041300               OUTPUT MX-STAKE-NEW-FILE MX-USER-NEW-FILE MX-CRT-OUT-FILE
041400                       MX-ROI-FILE MX-COMMISSION-FILE MX-CHARGE-RESULT-FILE
041500                       PRINT-FILE.
041600*
041700      IF       STK-FILE-STATUS NOT = "00" OR USR-FILE-STATUS NOT = "00"
041800               DISPLAY MX001 " " STK-FILE-STATUS " " MX002 " "
041900                                USR-FILE-STATUS UPON CONSOLE
042000               MOVE 16 TO RETURN-CODE
042100               GOBACK.
042200*
042300      PERFORM  ZZ080-CONVERT-DATE THRU ZZ080-EXIT.
042400      PERFORM  AA010-LOAD-TABLES  THRU AA010-EXIT.
042500      PERFORM  AA020-DISTRIBUTE-ROI THRU AA020-EXIT.
042600      PERFORM  AA060-PROCESS-CHARGES THRU AA060-EXIT.
042700      PERFORM  AA080-WRITE-USER-MASTER THRU AA080-EXIT.
042800      PERFORM  AA070-PRINT-RUN-SUMMARY THRU AA070-EXIT.
042900*
043000      CLOSE    MX-STAKE-FILE MX-USER-FILE MX-PACKAGE-FILE MX-SETTINGS-FILE
043100               MX-CRT-FILE MX-CHARGE-REQUEST-FILE MX-STAKE-NEW-FILE
043200               MX-USER-NEW-FILE MX-CRT-OUT-FILE MX-ROI-FILE
043300               MX-COMMISSION-FILE MX-CHARGE-RESULT-FILE PRINT-FILE.
043400      GOBACK.
043500*
043600  AA000-EXIT.
043700      EXIT     SECTION.
043800*
043900  AA010-LOAD-TABLES                SECTION.
044000*********************************
044100*
044200* LOADS THE PACKAGE RATE TABLE (DIRECT BY LEVEL), THE SETTINGS
044300* SINGLE RECORD, THE STAKER TABLE (SEARCH ON USER-ID) AND THE
044400* PRIOR CAPITAL-RETURN LOG (SEARCH ON STAKE-ID, DEDUP ONLY).
044500*
044600  AA010-LOAD-TABLES.
044700      MOVE     ZERO TO WS-USER-COUNT WS-CRT-COUNT.
044800      PERFORM  AA011-LOAD-PACKAGE THRU AA011-EXIT
044900               UNTIL PKG-FILE-STATUS NOT = "00".
045000      READ     MX-SETTINGS-FILE
045100               AT END MOVE "00" TO SET-FILE-STATUS.
045200      IF       SET-FILE-STATUS = "00"
045300               MOVE SET-DEPOSIT-CHARGE-TYPE    TO TBS-DEPOSIT-CHARGE-TYPE
045400               MOVE SET-DEPOSIT-CHARGE-VALUE   TO TBS-DEPOSIT-CHARGE-VALUE
045500               MOVE SET-WITHDRAWAL-CHARGE-TYPE TO TBS-WITHDRAWAL-CHARGE-TYPE
045600               MOVE SET-WITHDRAWAL-CHARGE-VALUE
045700                                                TO TBS-WITHDRAWAL-CHARGE-VALUE
045800               MOVE SET-MIN-WITHDRAWAL-AMOUNT  TO TBS-MIN-WITHDRAWAL-AMOUNT
045900               MOVE SET-MAX-WITHDRAWAL-AMOUNT  TO TBS-MAX-WITHDRAWAL-AMOUNT.
046000      PERFORM  AA012-LOAD-USER   THRU AA012-EXIT
046100               UNTIL USR-FILE-STATUS NOT = "00".
046200      PERFORM  AA013-LOAD-CRT    THRU AA013-EXIT
046300               UNTIL CRT-FILE-STATUS NOT = "00".
046400*
046500  AA010-EXIT.
046600      EXIT     SECTION.
046700*
046800  AA011-LOAD-PACKAGE.
046900      READ     MX-PACKAGE-FILE
047000               AT END MOVE "10" TO PKG-FILE-STATUS.
047100      IF       PKG-FILE-STATUS = "00"
047200               MOVE PKG-ACTIVE TO TBP-ACTIVE(PKG-LEVEL)
047300               MOVE 1 TO WS-PKG-SUB
047400               PERFORM AA011A-COPY-RATE THRU AA011A-EXIT
047500                       UNTIL WS-PKG-SUB > 5.
047600*
047700  AA011-EXIT.
047800      EXIT.
047900*
048000  AA011A-COPY-RATE.
048100      MOVE     PKG-PROFIT-SHARE-RATE(WS-PKG-SUB)
048200                          TO TBP-PROFIT-SHARE-RATE(PKG-LEVEL, WS-PKG-SUB).
048300      MOVE     PKG-LEVELS-ENABLED(WS-PKG-SUB)
048400                          TO TBP-LEVELS-ENABLED(PKG-LEVEL, WS-PKG-SUB).
048500      MOVE     PKG-COMMISSION-FALLBACK(WS-PKG-SUB)
048600                          TO TBP-COMMISSION-FALLBACK(PKG-LEVEL, WS-PKG-SUB).
048700      ADD      1 TO WS-PKG-SUB.
048800*
048900  AA011A-EXIT.
049000      EXIT.
049100*
049200  AA012-LOAD-USER.
049300      READ     MX-USER-FILE
049400               AT END MOVE "10" TO USR-FILE-STATUS.
049500      IF       USR-FILE-STATUS = "00"
049600               ADD 1 TO WS-USER-COUNT
049700               MOVE USR-USER-ID             TO TBU-USER-ID(WS-USER-COUNT)
049800               MOVE USR-FULL-NAME           TO TBU-FULL-NAME(WS-USER-COUNT)
049900               MOVE USR-REFERRED-BY         TO TBU-REFERRED-BY(WS-USER-COUNT)
050000               MOVE USR-LEVEL               TO TBU-LEVEL(WS-USER-COUNT)
050100               MOVE USR-WALLET-BALANCE      TO TBU-WALLET-BALANCE(WS-USER-COUNT)
050200               MOVE USR-FUND-BALANCE        TO TBU-FUND-BALANCE(WS-USER-COUNT)
050300               MOVE USR-ROI-BALANCE         TO TBU-ROI-BALANCE(WS-USER-COUNT)
050400               MOVE USR-COMMISSION-BALANCE  TO TBU-COMMISSION-BALANCE(WS-USER-COUNT)
050500               MOVE USR-STAKED-AMOUNT       TO TBU-STAKED-AMOUNT(WS-USER-COUNT)
050600               MOVE USR-LAST-ROI-DATE       TO TBU-LAST-ROI-DATE(WS-USER-COUNT).
050700*
050800  AA012-EXIT.
050900      EXIT.
051000*
051100  AA013-LOAD-CRT.
051200      READ     MX-CRT-FILE
051300               AT END MOVE "10" TO CRT-FILE-STATUS.
051400      IF       CRT-FILE-STATUS = "00"
051500               ADD 1 TO WS-CRT-COUNT
051600               MOVE CRT-STAKE-ID TO TBC-STAKE-ID(WS-CRT-COUNT).
051700*
051800  AA013-EXIT.
051900      EXIT.
052000*
052100  AA020-DISTRIBUTE-ROI              SECTION.
052200*********************************
052300*
052400* ONE PASS OVER THE WHOLE STAKE FILE. ACTIVE STAKES ARE PAID
052500* OR EXPIRED HERE; ANYTHING NOT ACTIVE IS HANDED TO THE
052600* AA050 SWEEP SO AN ORPHANED COMPLETED-BUT-NOT-RETURNED STAKE
052700* FROM AN EARLIER RUN STILL GETS ITS CAPITAL RELEASED.
052800*
052900  AA020-DISTRIBUTE-ROI.
053000      READ     MX-STAKE-FILE
053100               AT END MOVE "Y" TO WS-STAKE-EOF-SW.
053200      PERFORM  AA021-READ-STAKE THRU AA021-EXIT
053300               UNTIL WS-STAKE-AT-EOF.
053400*
053500  AA020-EXIT.
053600      EXIT     SECTION.
053700*
053800  AA021-READ-STAKE.
053900      IF       NOT WS-STAKE-AT-EOF
054000               PERFORM AA022-PROCESS-STAKE THRU AA022-EXIT
054100               READ MX-STAKE-FILE
054200                    AT END MOVE "Y" TO WS-STAKE-EOF-SW
054300               END-READ.
054400*
054500  AA021-EXIT.
054600      EXIT.
054700*
054800  AA022-PROCESS-STAKE.
054900      IF       STK-ACTIVE
055000               GO TO AA022-ACTIVE-STAKE.
055100      GO       TO AA022-INACTIVE-STAKE.
055200*
055300  AA022-ACTIVE-STAKE.
055400      IF       STK-LAST-YIELD-DATE = WS-RUN-DATE
055500               ADD 1 TO SUM-SKIPPED-ALREADY-PAID
055600               GO TO AA022-WRITE-STAKE.
055700      IF       WS-RUN-DATE NOT < STK-END-DATE AND STK-CAPITAL-NOT-RETURNED
055800               PERFORM AA040-RETURN-CAPITAL THRU AA040-EXIT
055900               GO TO AA022-WRITE-STAKE.
056000      IF       STK-CAPITAL-ALREADY-RETURNED OR STK-DAILY-ROI-PCT NOT > ZERO
056100               GO TO AA022-WRITE-STAKE.
056200      PERFORM  AA023-PAY-ROI THRU AA023-EXIT.
056300      GO       TO AA022-WRITE-STAKE.
056400*
056500  AA022-INACTIVE-STAKE.
056600      PERFORM  AA050-SWEEP-CAPITAL-RETURN THRU AA050-EXIT.
056700*
056800  AA022-WRITE-STAKE.
056900      MOVE     STK-STAKE-ID           TO STN-STAKE-ID.
057000      MOVE     STK-USER-ID            TO STN-USER-ID.
057100      MOVE     STK-PACKAGE-ID         TO STN-PACKAGE-ID.
057200      MOVE     STK-AMOUNT             TO STN-AMOUNT.
057300      MOVE     STK-DAILY-ROI-PCT      TO STN-DAILY-ROI-PCT.
057400      MOVE     STK-STATUS             TO STN-STATUS.
057500      MOVE     STK-END-DATE           TO STN-END-DATE.
057600      MOVE     STK-LAST-YIELD-DATE    TO STN-LAST-YIELD-DATE.
057700      MOVE     STK-TOTAL-EARNED       TO STN-TOTAL-EARNED.
057800      MOVE     STK-CAPITAL-RETURNED   TO STN-CAPITAL-RETURNED.
057900      WRITE    MX-STAKE-NEW-RECORD.
058000*
058100  AA022-EXIT.
058200      EXIT.
058300*
058400  AA023-PAY-ROI.
058500*
058600* ROI = PRINCIPAL X DAILY RATE / 100, ROUNDED HALF-UP TO THE CENT.
058700*
058800      COMPUTE  WS-ROI-AMOUNT ROUNDED =
058900               STK-AMOUNT * STK-DAILY-ROI-PCT / 100.
059000      MOVE     STK-USER-ID TO WS-SEARCH-KEY.
059100      PERFORM  AA042-FIND-USER THRU AA042-EXIT.
059200      IF       WS-NOT-FOUND
059300               GO TO AA023-EXIT.
059400      ADD      1 TO WS-ROI-SEQ.
059500      MOVE     "RO" TO WS-TXN-ID-PREFIX.
059600      MOVE     WS-ROI-SEQ TO WS-TXN-ID-NUMBER.
059700      MOVE     WS-TXN-ID-FULL    TO ROI-TXN-ID.
059800      MOVE     STK-USER-ID       TO ROI-USER-ID.
059900      MOVE     STK-STAKE-ID      TO ROI-STAKE-ID.
060000      MOVE     WS-ROI-AMOUNT     TO ROI-AMOUNT.
060100      MOVE     STK-DAILY-ROI-PCT TO ROI-PCT.
060200      MOVE     WS-RUN-DATE       TO ROI-TXN-DATE.
060300      WRITE    MX-ROI-TXN-RECORD.
060400      ADD      WS-ROI-AMOUNT TO TBU-ROI-BALANCE(WS-USER-SUB).
060500      ADD      WS-ROI-AMOUNT TO TBU-WALLET-BALANCE(WS-USER-SUB).
060600      MOVE     WS-RUN-DATE TO TBU-LAST-ROI-DATE(WS-USER-SUB).
060700      ADD      WS-ROI-AMOUNT TO STK-TOTAL-EARNED.
060800      MOVE     WS-RUN-DATE TO STK-LAST-YIELD-DATE.
060900      ADD      1 TO SUM-STAKES-PROCESSED.
061000      ADD      WS-ROI-AMOUNT TO SUM-TOTAL-ROI-DISTRIBUTED.
061100      MOVE     STK-USER-ID  TO WS-STAKER-USER-ID.
061200      MOVE     TBU-FULL-NAME(WS-USER-SUB) TO WS-STAKER-FULL-NAME.
061300      MOVE     STK-STAKE-ID TO WS-STAKER-STAKE-ID.
061400      PERFORM  AA030-DISTRIBUTE-PROFIT-SHARE THRU AA030-EXIT.
061500*
061600  AA023-EXIT.
061700      EXIT.
061800*
061900  AA030-DISTRIBUTE-PROFIT-SHARE     SECTION.
062000*********************************
062100*
062200* WALKS THE STAKER'S REFERRAL CHAIN FROM DEPTH 2 TO DEPTH 6.
062300* THE DIRECT REFERRER (DEPTH 1) IS NEVER PAID FROM PROFIT SHARE.
062400*
062500  AA030-DISTRIBUTE-PROFIT-SHARE.
062600*
062700* FIRST FIND THE STAKER, THEN THE STAKER'S DIRECT REFERRER - DEPTH 1,
062800* NEVER PAID FROM PROFIT SHARE. DEPTH 2 IS THE DIRECT REFERRER'S OWN
062900* REFERRED-BY, SO ONE EXTRA HOP IS NEEDED BEFORE THE DEPTH-2 LOOP
063000* BELOW EVER STARTS - SEE THE 06/01/26 CHANGE NOTE ABOVE.
063100*
063200      MOVE     WS-STAKER-USER-ID TO WS-SEARCH-KEY.
063300      PERFORM  AA042-FIND-USER THRU AA042-EXIT.
063400      IF       WS-NOT-FOUND
063500               GO TO AA030-EXIT.
063600      MOVE     TBU-REFERRED-BY(WS-USER-SUB) TO WS-SEARCH-KEY.
063700      IF       WS-SEARCH-KEY = SPACES
063800               GO TO AA030-EXIT.
063900      PERFORM  AA042-FIND-USER THRU AA042-EXIT.
064000      IF       WS-NOT-FOUND
064100               GO TO AA030-EXIT.
064200      MOVE     TBU-REFERRED-BY(WS-USER-SUB) TO WS-CURRENT-UPLINE-ID.
064300      IF       WS-CURRENT-UPLINE-ID = SPACES
064400               GO TO AA030-EXIT.
064500      MOVE     2 TO WS-DEPTH.
064600      PERFORM  AA031-WALK-UPLINE THRU AA031-EXIT
064700               UNTIL WS-DEPTH > 6 OR WS-CURRENT-UPLINE-ID = SPACES.
064800*
064900  AA030-EXIT.
065000      EXIT     SECTION.
065100*
065200  AA031-WALK-UPLINE.
065300      MOVE     WS-CURRENT-UPLINE-ID TO WS-SEARCH-KEY.
065400      PERFORM  AA042-FIND-USER THRU AA042-EXIT.
065500      IF       WS-NOT-FOUND
065600               MOVE SPACES TO WS-CURRENT-UPLINE-ID
065700               GO TO AA031-EXIT.
065800*
065900* ELIGIBILITY AND THE RATE ARE BOTH DRIVEN OFF THE UPLINE'S OWN
066000* PACKAGE LEVEL - AN INACTIVE PACKAGE OR A DISABLED DEPTH JUST
066100* SKIPS THE PAYOUT, THE WALK ITSELF STILL MOVES UP ONE.
066200*
066300      MOVE     WS-DEPTH TO WS-PKG-SUB.
066400      SUBTRACT 1 FROM WS-PKG-SUB.
066500      IF       NOT TBP-IS-ACTIVE(TBU-LEVEL(WS-USER-SUB))
066600               GO TO AA031-ADVANCE.
066700      IF       NOT TBP-LEVEL-PAYS(TBU-LEVEL(WS-USER-SUB), WS-PKG-SUB)
066900               GO TO AA031-ADVANCE.
067000      MOVE     TBP-PROFIT-SHARE-RATE(TBU-LEVEL(WS-USER-SUB), WS-PKG-SUB)
067100                    TO WS-EFFECTIVE-RATE.
067200      IF       WS-EFFECTIVE-RATE = ZERO
067300               MOVE TBP-COMMISSION-FALLBACK(TBU-LEVEL(WS-USER-SUB), WS-PKG-SUB)
067400                    TO WS-EFFECTIVE-RATE.
067500      IF       WS-EFFECTIVE-RATE NOT > ZERO
067600               GO TO AA031-ADVANCE.
067700      COMPUTE  WS-BONUS-AMOUNT ROUNDED =
067800               WS-ROI-AMOUNT * WS-EFFECTIVE-RATE / 100.
067900      ADD      1 TO WS-COM-SEQ.
068000      MOVE     "CM" TO WS-TXN-ID-PREFIX.
068100      MOVE     WS-COM-SEQ TO WS-TXN-ID-NUMBER.
068200      MOVE     WS-TXN-ID-FULL          TO COM-COMM-ID.
068300      MOVE     TBU-USER-ID(WS-USER-SUB) TO COM-USER-ID.
068400      MOVE     WS-STAKER-USER-ID       TO COM-FROM-USER-ID.
068500      MOVE     WS-STAKER-FULL-NAME     TO COM-FROM-USER-NAME.
068600      MOVE     WS-BONUS-AMOUNT         TO COM-AMOUNT.
068700      MOVE     WS-DEPTH                TO COM-LEVEL-DEPTH.
068800      MOVE     WS-EFFECTIVE-RATE       TO COM-PERCENTAGE.
068900      MOVE     WS-STAKER-STAKE-ID      TO COM-SOURCE-STAKE-ID.
069000      MOVE     WS-RUN-DATE             TO COM-TXN-DATE.
069100      WRITE    MX-COMMISSION-RECORD.
069200      ADD      WS-BONUS-AMOUNT TO TBU-COMMISSION-BALANCE(WS-USER-SUB).
069300      ADD      WS-BONUS-AMOUNT TO TBU-WALLET-BALANCE(WS-USER-SUB).
069400      ADD      WS-BONUS-AMOUNT TO SUM-TOTAL-PROFIT-SHARE.
069500*
069600  AA031-ADVANCE.
069700      MOVE     TBU-REFERRED-BY(WS-USER-SUB) TO WS-CURRENT-UPLINE-ID.
069800      ADD      1 TO WS-DEPTH.
069900*
070000  AA031-EXIT.
070100      EXIT.
070200*
070300  AA040-RETURN-CAPITAL              SECTION.
070400*********************************
070500*
070600* SHARED BY AA022 (A STAKE EXPIRING THIS RUN) AND AA050 (THE
070700* SWEEP FOR ANYTHING EXPIRED THAT WAS MISSED EARLIER). TWO
070800* INDEPENDENT GUARDS STOP A DOUBLE CREDIT - SEE THE 12/12/25
070900* CHANGE NOTE ABOVE, THIS TOOK TWO GOES TO GET RIGHT.
071000*
071100  AA040-RETURN-CAPITAL.
071200      MOVE     STK-STAKE-ID TO WS-SEARCH-KEY.
071300      PERFORM  AA041-FIND-CRT THRU AA041-EXIT.
071400      IF       WS-FOUND
071500               MOVE "C" TO STK-STATUS
071600               MOVE "Y" TO STK-CAPITAL-RETURNED
071700               ADD 1 TO SUM-ALREADY-HAD-TXN
071800               GO TO AA040-EXIT.
071900      IF       STK-CAPITAL-ALREADY-RETURNED
072000               MOVE "C" TO STK-STATUS
072100               ADD 1 TO SUM-ALREADY-HAD-TXN
072200               GO TO AA040-EXIT.
072300      MOVE     STK-USER-ID TO WS-SEARCH-KEY.
072400      PERFORM  AA042-FIND-USER THRU AA042-EXIT.
072410*
072420* NO MATCHING STAKER ON THE USER MASTER - DO NOT ABEND, BUT DO NOT
072430* LET IT GO BY UNCOUNTED EITHER. SEE THE 09/01/26 CHANGE NOTE.
072440*
072500      IF       WS-NOT-FOUND
072510               ADD 1 TO SUM-UNKNOWN-USER
072520               DISPLAY "MX900 - UNKNOWN STAKER " STK-USER-ID
072530                       " ON STAKE " STK-STAKE-ID
072540                       " - CAPITAL NOT RELEASED" UPON CONSOLE
072600               GO TO AA040-EXIT.
072700*
072800* FLAG COMPLETED/RETURNED BEFORE THE BALANCES MOVE - A CRASH
072900* PART-WAY THROUGH THIS PARAGRAPH MUST NEVER DOUBLE-CREDIT.
073000*
073100      MOVE     "C" TO STK-STATUS.
073200      MOVE     "Y" TO STK-CAPITAL-RETURNED.
073300      IF       TBU-STAKED-AMOUNT(WS-USER-SUB) < STK-AMOUNT
073400               MOVE TBU-STAKED-AMOUNT(WS-USER-SUB) TO WS-DEDUCTION-AMOUNT
073500      ELSE
073600               MOVE STK-AMOUNT TO WS-DEDUCTION-AMOUNT.
073700      ADD      STK-AMOUNT TO TBU-WALLET-BALANCE(WS-USER-SUB).
073800      SUBTRACT WS-DEDUCTION-AMOUNT FROM TBU-STAKED-AMOUNT(WS-USER-SUB).
073900      IF       WS-DEDUCTION-CHECK < ZERO
074000               MOVE ZERO TO TBU-STAKED-AMOUNT(WS-USER-SUB).
074100      PERFORM  AA043-WRITE-CRT THRU AA043-EXIT.
074200      ADD      1 TO SUM-STAKES-COMPLETED.
074300      ADD      STK-AMOUNT TO SUM-CAPITAL-RETURNED-TOTAL.
074400*
074500  AA040-EXIT.
074600      EXIT     SECTION.
074700*
074800  AA041-FIND-CRT.
074900      MOVE     "N" TO WS-FOUND-SW.
075000      MOVE     1   TO WS-CRT-SUB.
075100      PERFORM  AA041A-CHECK-ONE-CRT THRU AA041A-EXIT
075200               UNTIL WS-CRT-SUB > WS-CRT-COUNT OR WS-FOUND.
075300*
075400  AA041-EXIT.
075500      EXIT.
075600*
075700  AA041A-CHECK-ONE-CRT.
075800      IF       TBC-STAKE-ID(WS-CRT-SUB) = WS-SEARCH-KEY
075900               MOVE "Y" TO WS-FOUND-SW.
076000      ADD      1 TO WS-CRT-SUB.
076100*
076200  AA041A-EXIT.
076300      EXIT.
076400*
076500  AA042-FIND-USER.
076600      MOVE     "N" TO WS-FOUND-SW.
076700      MOVE     1   TO WS-USER-SUB.
076800      PERFORM  AA042A-CHECK-ONE-USER THRU AA042A-EXIT
076900               UNTIL WS-USER-SUB > WS-USER-COUNT OR WS-FOUND.
077000      IF       WS-NOT-FOUND
077100               SUBTRACT 1 FROM WS-USER-SUB.
077200*
077300  AA042-EXIT.
077400      EXIT.
077500*
077600  AA042A-CHECK-ONE-USER.
077700      IF       TBU-USER-ID(WS-USER-SUB) = WS-SEARCH-KEY
077800               MOVE "Y" TO WS-FOUND-SW
077900      ELSE
078000               ADD 1 TO WS-USER-SUB.
078100*
078200  AA042A-EXIT.
078300      EXIT.
078400*
078500  AA043-WRITE-CRT.
078600      ADD      1 TO WS-CRT-SEQ.
078700      MOVE     "CR" TO WS-TXN-ID-PREFIX.
078800      MOVE     WS-CRT-SEQ TO WS-TXN-ID-NUMBER.
078900      MOVE     WS-TXN-ID-FULL  TO CRO-TXN-ID.
079000      MOVE     STK-USER-ID     TO CRO-USER-ID.
079100      MOVE     STK-STAKE-ID    TO CRO-STAKE-ID.
079200      MOVE     "CR"            TO CRO-TXN-TYPE.
079300      MOVE     STK-AMOUNT      TO CRO-AMOUNT.
079400      MOVE     WS-RUN-DATE     TO CRO-TXN-DATE.
079500      WRITE    MX-CRT-OUT-RECORD.
079600*
079700  AA043-EXIT.
079800      EXIT.
079900*
080000  AA050-SWEEP-CAPITAL-RETURN         SECTION.
080100*********************************
080200*
080300* COVERS STAKES THIS PASS FINDS NOT ACTIVE - TYPICALLY ALREADY
080400* COMPLETED BY A PRIOR RUN BUT SOMEHOW NEVER CAPITAL-RETURNED.
080500* RECORDS WITH NO STAKER OR A ZERO/NEGATIVE AMOUNT ARE LEFT
080600* ALONE, PER THE BACKEND'S OWN SWEEP RULE.
080700*
080800  AA050-SWEEP-CAPITAL-RETURN.
080900      IF       STK-USER-ID = SPACES OR STK-AMOUNT NOT > ZERO
081000               GO TO AA050-EXIT.
081100      IF       NOT STK-CAPITAL-ALREADY-RETURNED
081200               PERFORM AA040-RETURN-CAPITAL THRU AA040-EXIT.
081300*
081400  AA050-EXIT.
081500      EXIT     SECTION.
081600*
081700  AA060-PROCESS-CHARGES              SECTION.
081800*********************************
081900*
082000* DEPOSIT AND WITHDRAWAL CHARGE/LIMIT VALIDATION - U4. GROSS
082100* AMOUNT ALWAYS COMES OFF MX-CHARGE-REQUEST, NEVER TOUCHED.
082200*
082300  AA060-PROCESS-CHARGES.
082400      MOVE     "N" TO WS-CHQ-EOF-SW.
082500      READ     MX-CHARGE-REQUEST-FILE
082600               AT END MOVE "Y" TO WS-CHQ-EOF-SW.
082700      PERFORM  AA061-READ-CHARGE THRU AA061-EXIT
082800               UNTIL WS-CHQ-AT-EOF.
082900*
083000  AA060-EXIT.
083100      EXIT     SECTION.
083200*
083300  AA061-READ-CHARGE.
083400      IF       NOT WS-CHQ-AT-EOF
083500               PERFORM AA062-CALC-CHARGE THRU AA062-EXIT
083600               READ MX-CHARGE-REQUEST-FILE
083700                    AT END MOVE "Y" TO WS-CHQ-EOF-SW
083800               END-READ.
083900*
084000  AA061-EXIT.
084100      EXIT.
084200*
084300  AA062-CALC-CHARGE.
084400      MOVE     SPACES TO MX-CHARGE-RESULT-RECORD.
084500      MOVE     CHQ-REQ-ID   TO CHR-REQ-ID.
084600      MOVE     CHQ-REQ-TYPE TO CHR-REQ-TYPE.
084700      MOVE     CHQ-AMOUNT   TO CHR-AMOUNT.
084800      MOVE     ZERO TO WS-CHARGE-AMOUNT WS-NET-AMOUNT.
084900      MOVE     CHQ-USER-ID  TO WS-SEARCH-KEY.
085000      PERFORM  AA042-FIND-USER THRU AA042-EXIT.
085100      IF       WS-NOT-FOUND
085200               MOVE "IB" TO CHR-RESULT-CODE
085300               GO TO AA062-WRITE-RESULT.
085400      IF       CHQ-IS-DEPOSIT
085500               GO TO AA062-CALC-DEPOSIT.
085600      GO       TO AA062-CALC-WITHDRAWAL.
085700*
085800  AA062-CALC-DEPOSIT.
085900      IF       TBS-DEPOSIT-IS-PERCENTAGE
086000               COMPUTE WS-CHARGE-AMOUNT ROUNDED =
086100                       CHQ-AMOUNT * TBS-DEPOSIT-CHARGE-VALUE / 100
086200      ELSE
086300               MOVE TBS-DEPOSIT-CHARGE-VALUE TO WS-CHARGE-AMOUNT.
086400      COMPUTE  WS-NET-AMOUNT = CHQ-AMOUNT - WS-CHARGE-AMOUNT.
086500      MOVE     "OK" TO CHR-RESULT-CODE.
086600      ADD      WS-NET-AMOUNT TO TBU-FUND-BALANCE(WS-USER-SUB).
086700      ADD      1 TO SUM-CHARGE-OK-COUNT.
086800      GO       TO AA062-WRITE-RESULT.
086900*
087000  AA062-CALC-WITHDRAWAL.
087100      IF       CHQ-AMOUNT < TBS-MIN-WITHDRAWAL-AMOUNT
087200               MOVE "MN" TO CHR-RESULT-CODE
087300               ADD 1 TO SUM-CHARGE-MN-COUNT
087400               GO TO AA062-WRITE-RESULT.
087500      IF       CHQ-AMOUNT > TBS-MAX-WITHDRAWAL-AMOUNT
087600               MOVE "MX" TO CHR-RESULT-CODE
087700               ADD 1 TO SUM-CHARGE-MX-COUNT
087800               GO TO AA062-WRITE-RESULT.
087900      IF       CHQ-AMOUNT > TBU-WALLET-BALANCE(WS-USER-SUB)
088000               MOVE "IB" TO CHR-RESULT-CODE
088100               ADD 1 TO SUM-CHARGE-IB-COUNT
088200               GO TO AA062-WRITE-RESULT.
088300      IF       TBS-WITHDRAWAL-IS-PERCENTAGE
088400               COMPUTE WS-CHARGE-AMOUNT ROUNDED =
088500                       CHQ-AMOUNT * TBS-WITHDRAWAL-CHARGE-VALUE / 100
088600      ELSE
088700               MOVE TBS-WITHDRAWAL-CHARGE-VALUE TO WS-CHARGE-AMOUNT.
088800      COMPUTE  WS-NET-AMOUNT = CHQ-AMOUNT - WS-CHARGE-AMOUNT.
088900      MOVE     "OK" TO CHR-RESULT-CODE.
089000      SUBTRACT CHQ-AMOUNT FROM TBU-WALLET-BALANCE(WS-USER-SUB).
089100      ADD      1 TO SUM-CHARGE-OK-COUNT.
089200*
089300  AA062-WRITE-RESULT.
089400      MOVE     WS-CHARGE-AMOUNT TO CHR-CHARGE.
089500      MOVE     WS-NET-AMOUNT    TO CHR-NET-AMOUNT.
089600      WRITE    MX-CHARGE-RESULT-RECORD.
089700*
089800  AA062-EXIT.
089900      EXIT.
090000*
090100  AA070-PRINT-RUN-SUMMARY            SECTION.
090200*********************************
090300*
090400  AA070-PRINT-RUN-SUMMARY.
090500      MOVE     WS-RUN-DATE TO SUM-RUN-DATE.
090600      INITIATE MX900-RUN-SUMMARY-REPORT.
090700      GENERATE MX900-SUMMARY-DETAIL.
090800      TERMINATE MX900-RUN-SUMMARY-REPORT.
090900*
091000  AA070-EXIT.
091100      EXIT     SECTION.
091200*
091300  AA080-WRITE-USER-MASTER            SECTION.
091400*********************************
091500*
091600* EVERY TABLE ENTRY GOES BACK OUT, TOUCHED OR NOT - THIS IS
091700* THE STAKER MASTER FOR TOMORROW'S RUN.
091800*
091900  AA080-WRITE-USER-MASTER.
092000      MOVE     1 TO WS-USER-SUB.
092100      PERFORM  AA081-WRITE-ONE-USER THRU AA081-EXIT
092200               UNTIL WS-USER-SUB > WS-USER-COUNT.
092300*
092400  AA080-EXIT.
092500      EXIT     SECTION.
092600*
092700  AA081-WRITE-ONE-USER.
092800      MOVE     TBU-USER-ID(WS-USER-SUB)         TO USN-USER-ID.
092900      MOVE     TBU-FULL-NAME(WS-USER-SUB)       TO USN-FULL-NAME.
093000      MOVE     TBU-REFERRED-BY(WS-USER-SUB)     TO USN-REFERRED-BY.
093100      MOVE     TBU-LEVEL(WS-USER-SUB)           TO USN-LEVEL.
093200      MOVE     TBU-WALLET-BALANCE(WS-USER-SUB)  TO USN-WALLET-BALANCE.
093300      MOVE     TBU-FUND-BALANCE(WS-USER-SUB)    TO USN-FUND-BALANCE.
093400      MOVE     TBU-ROI-BALANCE(WS-USER-SUB)     TO USN-ROI-BALANCE.
093500      MOVE     TBU-COMMISSION-BALANCE(WS-USER-SUB)
093600                                                 TO USN-COMMISSION-BALANCE.
093700      MOVE     TBU-STAKED-AMOUNT(WS-USER-SUB)   TO USN-STAKED-AMOUNT.
093800      MOVE     TBU-LAST-ROI-DATE(WS-USER-SUB)   TO USN-LAST-ROI-DATE.
093900      WRITE    MX-USER-NEW-RECORD.
094000      ADD      1 TO WS-USER-SUB.
094100*
094200  AA081-EXIT.
094300      EXIT.
094400*
094500  ZZ080-CONVERT-DATE                 SECTION.
094600*********************************
094700*
094800* PICKS UP THE RUN DATE OFF THE SYSTEM CLOCK AND FORMATS IT
094900* FOR THE REPORT HEADING VIA MX904.
095000*
095100  ZZ080-CONVERT-DATE.
095200      MOVE     CURRENT-DATE TO WS-CURRENT-DATE-BLOCK.
095300      MOVE     WSE-YEAR  TO WS-RUN-CCYY.
095400      MOVE     WSE-MONTH TO WS-RUN-MM.
095500      MOVE     WSE-DAYS  TO WS-RUN-DD.
095600      MOVE     "N" TO DT4-FUNCTION.
095700      MOVE     WS-RUN-DATE TO DT4-NUMERIC-DATE.
095800      CALL     "MX904" USING WS-DATE-CALL-AREA.
095900      MOVE     DT4-DISPLAY-DATE TO WS-RUN-DATE-DISPLAY.
096000*
096100  ZZ080-EXIT.
096200      EXIT     SECTION.
096300*
