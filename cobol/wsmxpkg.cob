000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR PACKAGE RATES     *
000400*           REFERENCE FILE                 *
000500*     USES PKG-LEVEL AS KEY, 1-6           *
000600********************************************
000700*  FILE SIZE SMALL, COMP-3 RATE TABLES.
000800*
000900* 04/12/25 VBC - CREATED FOR MINEX STAKING CONVERSION.
001000* 10/12/25 VBC - ADDED PKG-COMMISSION-FALLBACK TABLE PER LEGACY RULE.
001050* 09/01/26 VBC - ADDED 88-LEVELS FOR ACTIVE/LEVELS-ENABLED FLAGS.
001100*
001200  01  MX-PACKAGE-RECORD.
001300      03  PKG-LEVEL                    PIC 9.
001400* PACKAGE LEVEL 1-6
001500      03  PKG-ACTIVE                   PIC X.
001510          88  PKG-IS-ACTIVE             VALUE "Y".
001520          88  PKG-IS-INACTIVE           VALUE "N".
001600* Y = ACTIVE
001700*
001800*  PROFIT-SHARE & FALLBACK RATES RUN BY REFERRAL DEPTH, INDEX 1 = DEPTH 2
001900*  THRU INDEX 5 = DEPTH 6 - SEE AA030 FOR THE WALK.
002000*
002100      03  PKG-PROFIT-SHARE-RATE        PIC S9(2)V99  COMP-3  OCCURS 5.
002200      03  PKG-LEVELS-ENABLED           PIC X               OCCURS 5.
002210          88  PKG-LEVEL-PAYS            VALUE "Y".
002300      03  PKG-COMMISSION-FALLBACK      PIC S9(2)V99  COMP-3  OCCURS 5.
002400      03  FILLER                       PIC X(10).
002500*
