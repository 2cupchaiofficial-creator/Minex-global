000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR PLATFORM          *
000400*       SETTINGS FILE - RRN = 1            *
000500********************************************
000600*  FILE SIZE SMALL, SINGLE RECORD.
000700*
000800* 05/12/25 VBC - CREATED FOR MINEX STAKING CONVERSION.
000850* 09/01/26 VBC - ADDED 88-LEVELS FOR CHARGE-TYPE FLAGS.
000900*
001000  01  MX-SETTINGS-RECORD.
001100      03  SET-DEPOSIT-CHARGE-TYPE      PIC X.
001110          88  SET-DEPOSIT-IS-PERCENTAGE  VALUE "P".
001120          88  SET-DEPOSIT-IS-FIXED       VALUE "F".
001200* P=PERCENTAGE, F=FIXED
001300      03  SET-DEPOSIT-CHARGE-VALUE     PIC S9(5)V99  COMP-3.
001400      03  SET-WITHDRAWAL-CHARGE-TYPE   PIC X.
001410          88  SET-WITHDRAWAL-IS-PERCENTAGE  VALUE "P".
001420          88  SET-WITHDRAWAL-IS-FIXED       VALUE "F".
001500* P=PERCENTAGE, F=FIXED
001600      03  SET-WITHDRAWAL-CHARGE-VALUE  PIC S9(5)V99  COMP-3.
001700      03  SET-MIN-WITHDRAWAL-AMOUNT    PIC S9(7)V99  COMP-3.
001800      03  SET-MAX-WITHDRAWAL-AMOUNT    PIC S9(7)V99  COMP-3.
001900      03  FILLER                       PIC X(20).
002000*
