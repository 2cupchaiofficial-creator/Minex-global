000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR PROFIT SHARE      *
000400*     COMMISSION FILE (APPEND, RUN ORDER)  *
000500********************************************
000600*  FILE SIZE MEDIUM, ONE PER UPLINE BONUS.
000700*
000800* 06/12/25 VBC - CREATED FOR MINEX STAKING CONVERSION.
000900* 13/12/25 VBC - ADDED COM-FROM-USER-NAME, 900 WANTED IT ON THE LINE
001000*                WITHOUT A LOOKUP BACK TO THE USER MASTER.
001100*
001200  01  MX-COMMISSION-RECORD.
001300      03  COM-COMM-ID           PIC X(12).
001400      03  COM-USER-ID           PIC X(12).
001500* UPLINE RECEIVING THE BONUS
001600      03  COM-FROM-USER-ID      PIC X(12).
001700* STAKER WHOSE ROI GENERATED IT
001800      03  COM-FROM-USER-NAME    PIC X(30).
001900      03  COM-AMOUNT            PIC S9(9)V99  COMP-3.
002000      03  COM-LEVEL-DEPTH       PIC 9.
002100* REFERRAL DEPTH 2-6
002200      03  COM-PERCENTAGE        PIC S9(2)V99  COMP-3.
002300      03  COM-SOURCE-STAKE-ID   PIC X(12).
002400      03  COM-TXN-DATE          PIC 9(8)      COMP.
002500      03  FILLER                PIC X(6).
002600*
