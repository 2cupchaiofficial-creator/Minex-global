000100* 07/12/25 VBC - CREATED FOR MINEX STAKING CONVERSION.
000200*
000300  FD  MX-USER-FILE
000400      LABEL RECORDS ARE STANDARD.
000500  COPY "wsmxusr.cob".
000600*
