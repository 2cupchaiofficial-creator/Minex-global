000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR STAKER (USER)     *
000400*           MASTER FILE                    *
000500*     USES USR-USER-ID AS KEY              *
000600********************************************
000700*  FILE SIZE APPROX 90 BYTES, COMP/COMP-3 PACKED.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/12/25 VBC - CREATED FOR MINEX STAKING CONVERSION.
001200* 09/12/25 VBC - SPLIT WALLET FROM FUND BALANCE PER BACKEND MODEL.
001300* 15/12/25 VBC - ADDED USR-LAST-ROI-DATE, WAS MISSING FROM FIRST CUT.
001350* 09/01/26 VBC - ADDED 88-LEVEL FOR NO-REFERRER CHECK.
001400*
001500  01  MX-USER-RECORD.
001600      03  USR-USER-ID              PIC X(12).
001700      03  USR-FULL-NAME            PIC X(30).
001800      03  USR-REFERRED-BY          PIC X(12).
001810          88  USR-NO-REFERRER         VALUE SPACES.
001900* SPACES = NO REFERRER
002000      03  USR-LEVEL                PIC 9.
002100* PACKAGE LEVEL 1-6
002200      03  USR-WALLET-BALANCE       PIC S9(9)V99  COMP-3.
002300* SPENDABLE CASH
002400      03  USR-FUND-BALANCE         PIC S9(9)V99  COMP-3.
002500* AVAILABLE FOR STAKING
002600      03  USR-ROI-BALANCE          PIC S9(9)V99  COMP-3.
002700* CUM ROI CREDITED
002800      03  USR-COMMISSION-BALANCE   PIC S9(9)V99  COMP-3.
002900* CUM COMMISSION CREDITED
003000      03  USR-STAKED-AMOUNT        PIC S9(9)V99  COMP-3.
003100* PRINCIPAL LOCKED IN STAKES
003200      03  USR-LAST-ROI-DATE        PIC 9(8)      COMP.
003300* CCYYMMDD, 0 = NEVER
003400      03  FILLER                   PIC X(30).
003500* GROWTH
003600*
