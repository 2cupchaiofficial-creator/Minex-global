000100********************************************
000200*                                          *
000300*  WORKING STORAGE FOR THE RUN-SUMMARY     *
000400*    CONTROL TOTALS - PRINTED BY AA070     *
000500********************************************
000600*
000700* 07/12/25 VBC - CREATED FOR MINEX STAKING CONVERSION.
000800* 16/12/25 VBC - ADDED THE FOUR SUM-CHARGE-XX-COUNT BUCKETS, FORGOT
000900*                THEM ON THE FIRST CUT AND THE TOTALS DID NOT FOOT.
000950* 09/01/26 VBC - ADDED SUM-UNKNOWN-USER - AA040 WAS DROPPING STAKES
000960*                WITH NO MATCHING STAKER UNCOUNTED, SEE MX900 HEADER.
001000*
001100  01  MX-RUN-SUMMARY.
001200      03  SUM-RUN-DATE                  PIC 9(8)       COMP.
001300      03  SUM-STAKES-PROCESSED          PIC 9(7)       COMP.
001400      03  SUM-TOTAL-ROI-DISTRIBUTED     PIC S9(11)V99  COMP-3.
001500      03  SUM-TOTAL-PROFIT-SHARE        PIC S9(11)V99  COMP-3.
001600      03  SUM-STAKES-COMPLETED          PIC 9(7)       COMP.
001700      03  SUM-CAPITAL-RETURNED-TOTAL    PIC S9(11)V99  COMP-3.
001800      03  SUM-SKIPPED-ALREADY-PAID      PIC 9(7)       COMP.
001900      03  SUM-ALREADY-HAD-TXN           PIC 9(7)       COMP.
001950      03  SUM-UNKNOWN-USER              PIC 9(7)       COMP.
002000      03  SUM-CHARGE-OK-COUNT           PIC 9(7)       COMP.
002100      03  SUM-CHARGE-MN-COUNT           PIC 9(7)       COMP.
002200      03  SUM-CHARGE-MX-COUNT           PIC 9(7)       COMP.
002300      03  SUM-CHARGE-IB-COUNT           PIC 9(7)       COMP.
002400      03  FILLER                       PIC X(06).
002500*
