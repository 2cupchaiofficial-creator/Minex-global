000100* 07/12/25 VBC - CREATED FOR MINEX STAKING CONVERSION.
000200*
000300  FD  MX-SETTINGS-FILE
000400      LABEL RECORDS ARE STANDARD.
000500  COPY "wsmxset.cob".
000600*
