000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR CHARGE RESULT     *
000400*     FILE - ONE PER CHARGE REQUEST        *
000500********************************************
000600*  FILE SIZE SMALL.
000700*
000800* 06/12/25 VBC - CREATED FOR MINEX STAKING CONVERSION.
000900* 14/12/25 VBC - RESULT-CODE WIDENED TO XX, 1 CHAR RAN OUT (OK/MN/MX/IB).
000950* 09/01/26 VBC - ADDED 88-LEVELS FOR RESULT-CODE.
001000*
001100  01  MX-CHARGE-RESULT-RECORD.
001200      03  CHR-REQ-ID         PIC X(12).
001300      03  CHR-REQ-TYPE       PIC X.
001400      03  CHR-AMOUNT         PIC S9(9)V99  COMP-3.
001500      03  CHR-CHARGE         PIC S9(9)V99  COMP-3.
001600      03  CHR-NET-AMOUNT     PIC S9(9)V99  COMP-3.
001700      03  CHR-RESULT-CODE    PIC XX.
001710          88  CHR-RESULT-OK         VALUE "OK".
001720          88  CHR-RESULT-BELOW-MIN  VALUE "MN".
001730          88  CHR-RESULT-ABOVE-MAX  VALUE "MX".
001740          88  CHR-RESULT-INSUF-BAL  VALUE "IB".
001800* OK, MN, MX, IB
001900      03  FILLER             PIC X(10).
002000*
