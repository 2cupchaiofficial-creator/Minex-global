000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR DEPOSIT /         *
000400*    WITHDRAWAL CHARGE REQUEST FILE        *
000500********************************************
000600*  FILE SIZE SMALL.
000700*
000800* 06/12/25 VBC - CREATED FOR MINEX STAKING CONVERSION.
000850* 09/01/26 VBC - ADDED 88-LEVELS FOR REQ-TYPE.
000900*
001000  01  MX-CHARGE-REQUEST-RECORD.
001100      03  CHQ-REQ-ID        PIC X(12).
001200      03  CHQ-USER-ID       PIC X(12).
001300      03  CHQ-REQ-TYPE      PIC X.
001310          88  CHQ-IS-DEPOSIT      VALUE "D".
001320          88  CHQ-IS-WITHDRAWAL   VALUE "W".
001400* D = DEPOSIT, W = WITHDRAWAL
001500      03  CHQ-AMOUNT        PIC S9(9)V99  COMP-3.
001600      03  FILLER            PIC X(9).
001700*
