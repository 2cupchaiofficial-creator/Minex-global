000100* 07/12/25 VBC - CREATED FOR MINEX STAKING CONVERSION.
000200*
000300      SELECT   MX-CHARGE-REQUEST-FILE  ASSIGN       "MXCHQ"
000400                          ORGANIZATION SEQUENTIAL
000500                          ACCESS MODE  SEQUENTIAL
000600                          STATUS       CHQ-FILE-STATUS.
000700*
