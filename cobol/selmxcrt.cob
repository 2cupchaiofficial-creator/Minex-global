000100* 07/12/25 VBC - CREATED FOR MINEX STAKING CONVERSION.
000200*
000300      SELECT   MX-CAPITAL-RETURN-FILE  ASSIGN       "MXCRT"
000400                          ORGANIZATION SEQUENTIAL
000500                          ACCESS MODE  SEQUENTIAL
000600                          STATUS       CRT-FILE-STATUS.
000700*
